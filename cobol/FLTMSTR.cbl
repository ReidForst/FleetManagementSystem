000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF COASTAL MARINE SALES           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  FLTMSTR                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. K. FERRIS                                          00000700
000800*                                                                 00000800
000900* MAINTAINS THE SMALL-BOAT FLEET INVENTORY.  READS THE FLEET      00000900
001000* MASTER FILE (OR, ON A FIRST RUN, THE DELIMITED INITIALISATION   00001000
001100* FILE) INTO A WORKING-STORAGE TABLE, APPLIES A SEQUENTIAL FILE   00001100
001200* OF ADD/REMOVE/EXPENSE TRANSACTIONS AGAINST THE TABLE, PRINTS    00001200
001300* THE FLEET INVENTORY REPORT WITH TOTALS, RE-WRITES THE FLEET     00001300
001400* MASTER, AND DISPLAYS RUN STATISTICS.                            00001400
001500*                                                                 00001500
001600* BOAT-LEVEL EDITS (VALID BOAT-TYPE, YEAR/LENGTH/PRICE RANGES,    00001600
001700* EXPENSE-VS-PURCHASE-PRICE AUTHORIZATION) ARE NOT CODED HERE --  00001700
001800* THEY ARE CARRIED BY THE CALLED MODULE FLTBCHK.                  00001800
001900***************************************************************** 00001900
002000*                                                                 00002000
002100* CHANGE LOG                                                      00002100
002200*                                                                 00002200
002300* 03/12/86  DKF  CR-1986-039  ORIGINAL PROGRAM.  SEQUENTIAL       00002300
002400*                             MASTER/TRANSACTION UPDATE PATTERNED 00002400
002500*                             AFTER THE SAM3 CUSTOMER UPDATE JOB. 00002500
002600* 06/19/86  DKF  CR-1986-041  SPLIT THE BOAT-TYPE/YEAR/LENGTH/    00002600
002700*                             PRICE EDITS AND THE EXPENSE-        00002700
002800*                             AUTHORIZATION LOGIC OUT INTO A      00002800
002900*                             CALLED MODULE, FLTBCHK, PER THE     00002900
003000*                             STRUCTURED PROGRAMMING REVIEW.      00003000
003100* 10/02/86  DKF  CR-1986-064  ADDED THE INIT-FILE SEED PATH FOR   00003100
003200*                             A FIRST-TIME RUN WITH NO MASTER.    00003200
003300* 02/11/87  MTA  CR-1987-014  EXPENSE-DENIED MESSAGE NOW SHOWS    00003300
003400*                             REMAINING AUTHORIZABLE AMOUNT, TO   00003400
003500*                             MATCH THE FLTBCHK PARM CHANGE.      00003500
003600* 07/30/87  MTA  CR-1987-071  ADD REJECTS A ZERO PURCHASE PRICE   00003600
003700*                             (SEE FLTBCHK CHANGE OF SAME DATE).  00003700
003800* 11/14/88  DKF  CR-1988-052  FLEET CAPACITY RAISED FROM 50 TO    00003800
003900*                             100 BOATS PER SALES DEPT REQUEST.   00003900
004000* 01/15/89  DKF  CR-1989-006  BOAT-TYPE 88-LEVELS MOVED TO THE    00004000
004100*                             FLT-ENTRY TABLE TO MATCH THE        00004100
004200*                             BOATREC COPYBOOK CHANGE.            00004200
004300* 06/03/90  RSH  CR-1990-028  REMOVE TRANSACTION NOW CLOSES THE   00004300
004400*                             GAP IN THE FLEET TABLE INSTEAD OF   00004400
004500*                             LEAVING A DEAD ENTRY BEHIND.        00004500
004600* 04/22/91  RSH  CR-1991-033  BAD-TRANSACTION REPORT LINE SPLIT   00004600
004700*                             IN TWO SO THE FULL BOAT NAME PRINTS 00004700
004800*                             ON ITS OWN LINE.                    00004800
004900* 09/09/92  RSH  CR-1992-017  FLEET TOTALS LINE ADDED BELOW THE   00004900
005000*                             DETAIL LINES PER AUDIT REQUEST.     00005000
005100* 11/09/93  RSH  CR-1993-019  REPORT COLUMN WIDTHS AND MESSAGE    00005100
005200*                             TEXT STANDARDIZED WITH FLTBCHK.     00005200
005300* 03/21/95  MTA  CR-1995-011  RUN STATISTICS BLOCK REWRITTEN TO   00005300
005400*                             REPORT ADDS/REMOVES/EXPENSES        00005400
005500*                             SEPARATELY INSTEAD OF ONE COMBINED  00005500
005600*                             ERROR COUNT.                        00005600
005700* 08/18/95  MTA  CR-1995-027  YEAR-OF-MANUFACT UPPER BOUND RAISED 00005700
005800*                             TO 2100 (SEE FLTBCHK).              00005800
005900* 03/03/98  KLO  TKT-98-114   CENTURY-WINDOW REDEFINE ADDED ON    00005900
006000*                             THE FLEET TABLE'S YEAR FIELD -- Y2K 00006000
006100*                             REMEDIATION, MATCHES BOATREC.       00006100
006200* 06/30/99  KLO  TKT-99-201   Y2K SIGN-OFF: FULL FLEET REBUILD    00006200
006300*                             AND RE-RUN AGAINST THE CENTURY-     00006300
006400*                             BOUNDARY TEST DECK, NO FURTHER      00006400
006500*                             CHANGES REQUIRED.                   00006500
006600* 05/14/03  RSH  TKT-03-088   FLTBCHK NOW SETS BCHK-RESULT FROM   00006600
006700*                             AN 88-LEVEL INSTEAD OF A LITERAL;   00006700
006800*                             CALLING CONVENTION HERE UNCHANGED.  00006800
006900*                                                                 00006900
007000***************************************************************** 00007000
007100 IDENTIFICATION DIVISION.                                         00007100
007200 PROGRAM-ID.    FLTMSTR.                                          00007200
007300 AUTHOR.        D. K. FERRIS.                                     00007300
007400 INSTALLATION.  COASTAL MARINE SALES - DATA PROCESSING.           00007400
007500 DATE-WRITTEN.  03/12/86.                                         00007500
007600 DATE-COMPILED.                                                   00007600
007700 SECURITY.      NON-CONFIDENTIAL.                                 00007700
007800 ENVIRONMENT DIVISION.                                            00007800
007900 CONFIGURATION SECTION.                                           00007900
008000 SOURCE-COMPUTER.  IBM-370.                                       00008000
008100 OBJECT-COMPUTER.  IBM-370.                                       00008100
008200 SPECIAL-NAMES.                                                   00008200
008300     C01 IS TOP-OF-FORM.                                          00008300
008400 INPUT-OUTPUT SECTION.                                            00008400
008500 FILE-CONTROL.                                                    00008500
008600*                                                                 00008600
008700     SELECT FLEET-MASTER-IN  ASSIGN TO FLTMSTIN                   00008700
008800         ORGANIZATION IS LINE SEQUENTIAL                          00008800
008900         FILE STATUS  IS  WS-FMSTIN-STATUS.                       00008900
009000*                                                                 00009000
009100     SELECT INIT-FILE        ASSIGN TO FLTINIT                    00009100
009200         ORGANIZATION IS LINE SEQUENTIAL                          00009200
009300         FILE STATUS  IS  WS-INIT-STATUS.                         00009300
009400*                                                                 00009400
009500     SELECT TRANSACTION-FILE ASSIGN TO FLTTRANS                   00009500
009600         ORGANIZATION IS LINE SEQUENTIAL                          00009600
009700         FILE STATUS  IS  WS-TRANS-STATUS.                        00009700
009800*                                                                 00009800
009900     SELECT FLEET-MASTER-OUT ASSIGN TO FLTMSTOT                   00009900
010000         ORGANIZATION IS LINE SEQUENTIAL                          00010000
010100         FILE STATUS  IS  WS-FMSTOT-STATUS.                       00010100
010200*                                                                 00010200
010300     SELECT FLEET-REPORT     ASSIGN TO FLTRPT                     00010300
010400         ORGANIZATION IS LINE SEQUENTIAL                          00010400
010500         FILE STATUS  IS  WS-FLTRPT-STATUS.                       00010500
010600*                                                                 00010600
010700***************************************************************** 00010700
010800 DATA DIVISION.                                                   00010800
010900 FILE SECTION.                                                    00010900
011000*                                                                 00011000
011100 FD  FLEET-MASTER-IN                                              00011100
011200     RECORDING MODE IS F.                                         00011200
011300 COPY BOATREC REPLACING ==:TAG:== BY ==FMI==.                     00011300
011400*                                                                 00011400
011500 FD  INIT-FILE                                                    00011500
011600     RECORDING MODE IS F.                                         00011600
011700 COPY BOATREC REPLACING ==:TAG:== BY ==INI==.                     00011700
011800*                                                                 00011800
011900 FD  TRANSACTION-FILE                                             00011900
012000     RECORDING MODE IS F.                                         00012000
012100 COPY FLTTRAN.                                                    00012100
012200*                                                                 00012200
012300 FD  FLEET-MASTER-OUT                                             00012300
012400     RECORDING MODE IS F.                                         00012400
012500 COPY BOATREC REPLACING ==:TAG:== BY ==FMO==.                     00012500
012600*                                                                 00012600
012700 FD  FLEET-REPORT                                                 00012700
012800     RECORDING MODE IS F.                                         00012800
012900 01  REPORT-RECORD                  PIC X(90).                    00012900
013000*                                                                 00013000
013100***************************************************************** 00013100
013200 WORKING-STORAGE SECTION.                                         00013200
013300***************************************************************** 00013300
013400*                                                                 00013400
013500 01  SYSTEM-DATE-AND-TIME.                                        00013500
013600     05  CURRENT-DATE.                                            00013600
013700         10  CURRENT-YEAR            PIC 9(2).                    00013700
013800         10  CURRENT-MONTH           PIC 9(2).                    00013800
013900         10  CURRENT-DAY             PIC 9(2).                    00013900
014000     05  CURRENT-TIME.                                            00014000
014100         10  CURRENT-HOUR            PIC 9(2).                    00014100
014200         10  CURRENT-MINUTE          PIC 9(2).                    00014200
014300         10  CURRENT-SECOND          PIC 9(2).                    00014300
014400         10  CURRENT-HNDSEC          PIC 9(2).                    00014400
014500     05  FILLER                      PIC X(04) VALUE SPACES.      00014500
014600*                                                                 00014600
014700 01  WS-FIELDS.                                                   00014700
014800     05  WS-FMSTIN-STATUS        PIC X(2)  VALUE SPACES.          00014800
014900     05  WS-INIT-STATUS          PIC X(2)  VALUE SPACES.          00014900
015000     05  WS-TRANS-STATUS         PIC X(2)  VALUE SPACES.          00015000
015100     05  WS-FMSTOT-STATUS        PIC X(2)  VALUE SPACES.          00015100
015200     05  WS-FLTRPT-STATUS        PIC X(2)  VALUE SPACES.          00015200
015300     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00015300
015400         88  TRAN-FILE-EOF                 VALUE 'Y'.             00015400
015500     05  WS-FMSTIN-EOF           PIC X     VALUE 'N'.             00015500
015600         88  FMSTIN-FILE-EOF               VALUE 'Y'.             00015600
015700     05  WS-INIT-EOF             PIC X     VALUE 'N'.             00015700
015800         88  INIT-FILE-EOF                 VALUE 'Y'.             00015800
015900     05  WS-MASTER-FOUND-ANY     PIC X     VALUE 'N'.             00015900
016000         88  MASTER-HAD-RECORDS            VALUE 'Y'.             00016000
016100     05  WS-DUP-FOUND            PIC X     VALUE 'N'.             00016100
016200         88  BOAT-WAS-FOUND                VALUE 'Y'.             00016200
016300     05  FILLER                  PIC X(10) VALUE SPACES.          00016300
016400*                                                                 00016400
016500 01  FLEET-TABLE.                                                 00016500
016600     05  FLT-COUNT               PIC S9(4) COMP  VALUE +0.        00016600
016700     05  FLT-MAX-BOATS           PIC S9(4) COMP  VALUE +100.      00016700
016800     05  FLT-IDX                 PIC S9(4) COMP  VALUE +0.        00016800
016900     05  FLT-FOUND-IDX           PIC S9(4) COMP  VALUE +0.        00016900
017000     05  FILLER                  PIC X(04) VALUE SPACES.          00017000
017100     05  FLT-ENTRY OCCURS 100 TIMES.                              00017100
017200         10  FLT-BOAT-TYPE           PIC X(10).                   00017200
017300             88  FLT-TYPE-IS-SAILING     VALUE 'SAILING   '.      00017300
017400             88  FLT-TYPE-IS-POWER       VALUE 'POWER     '.      00017400
017500         10  FLT-BOAT-NAME           PIC X(20).                   00017500
017600         10  FLT-YEAR-OF-MANUFACT    PIC 9(04).                   00017600
017700         10  FLT-YR-MANUFACT-R   REDEFINES FLT-YEAR-OF-MANUFACT.  00017700
017800             15  FLT-YR-MANUFACT-CENT    PIC 99.                  00017800
017900             15  FLT-YR-MANUFACT-YOC     PIC 99.                  00017900
018000         10  FLT-MAKE-MODEL          PIC X(20).                   00018000
018100         10  FLT-LENGTH-FEET         PIC 9(03).                   00018100
018200         10  FLT-PURCHASE-PRICE      PIC 9(07)V99.                00018200
018300         10  FLT-EXPENSES-TO-DATE    PIC 9(07)V99.                00018300
018400*                                                                 00018400
018500 01  WS-FLEET-TOTAL-PAID         PIC 9(09)V99 VALUE 0.            00018500
018600 01  WS-FLEET-TOTAL-SPENT        PIC 9(09)V99 VALUE 0.            00018600
018700*                                                                 00018700
018800 01  REPORT-TOTALS.                                               00018800
018900     05  NUM-ADDS-APPLIED        PIC S9(4) COMP  VALUE +0.        00018900
019000     05  NUM-ADDS-REJECTED       PIC S9(4) COMP  VALUE +0.        00019000
019100     05  NUM-REMOVES-APPLIED     PIC S9(4) COMP  VALUE +0.        00019100
019200     05  NUM-REMOVES-REJECTED    PIC S9(4) COMP  VALUE +0.        00019200
019300     05  NUM-EXP-AUTHORIZED      PIC S9(4) COMP  VALUE +0.        00019300
019400     05  NUM-EXP-DENIED          PIC S9(4) COMP  VALUE +0.        00019400
019500     05  NUM-INVALID-TRANS       PIC S9(4) COMP  VALUE +0.        00019500
019600     05  FILLER                  PIC X(20) VALUE SPACES.          00019600
019700*                                                                 00019700
019800*    DIAGNOSTIC BEFORE-IMAGE OF THE CURRENT TRANSACTION, TAKEN ON 00019800
019900*    ENTRY TO 100-PROCESS-TRANSACTIONS SO A DUMP CAN SHOW WHAT    00019900
020000*    WAS ON THE FILE WHEN AN ABEND OCCURS MID-RUN (UPSI-0 ON).    00020000
020100 01  WS-TRAN-SNAPSHOT.                                            00020100
020200     05  WS-SNAP-CODE                PIC X(01).                   00020200
020300     05  WS-SNAP-NAME                PIC X(20).                   00020300
020400     05  FILLER                      PIC X(55).                   00020400
020500 01  WS-TRAN-SNAPSHOT-R      REDEFINES WS-TRAN-SNAPSHOT           00020500
020600                                 PIC X(76).                       00020600
020700*                                                                 00020700
020800 01  ABEND-TEST                  PIC X(03).                       00020800
020900 01  ABEND-TEST-N            REDEFINES ABEND-TEST                 00020900
021000                                 PIC S9(5) COMP-3.                00021000
021100*                                                                 00021100
021200*    STAGING AREA FOR A NEW BOAT BUILT FROM AN ADD TRANSACTION,   00021200
021300*    AND ALSO USED TO SHUTTLE A FLEET-TABLE ENTRY OUT TO FLTBCHK  00021300
021400*    AND BACK (THE CALLED MODULE TAKES A BOATREC-SHAPED RECORD,   00021400
021500*    NOT A TABLE OCCURRENCE, AS ITS SECOND PARAMETER).            00021500
021600 COPY BOATREC REPLACING ==:TAG:== BY ==WNB==.                     00021600
021700*                                                                 00021700
021800 01  BCHK-PARM-AREA.                                              00021800
021900     05  BCHK-FUNCTION            PIC X(01).                      00021900
022000     05  BCHK-RESULT              PIC X(01).                      00022000
022100         88  BCHK-RESULT-OK           VALUE 'Y'.                  00022100
022200     05  BCHK-MESSAGE             PIC X(40).                      00022200
022300     05  BCHK-EXP-AMOUNT          PIC 9(07)V99.                   00022300
022400     05  BCHK-REMAINING           PIC S9(07)V99.                  00022400
022500     05  FILLER                   PIC X(10) VALUE SPACES.         00022500
022600*                                                                 00022600
022700*        *******************                                      00022700
022800*            report lines                                         00022800
022900*        *******************                                      00022900
023000 01  ERR-MSG-BAD-TRAN.                                            00023000
023100     05  FILLER                  PIC X(25)                        00023100
023200                  VALUE 'TRANSACTION REJECTED -  '.               00023200
023300     05  ERR-MSG-DATA1           PIC X(35) VALUE SPACES.          00023300
023400     05  ERR-MSG-DATA2           PIC X(30) VALUE SPACES.          00023400
023500*                                                                 00023500
023600 01  RPT-TRAN-REJECT-DETAIL.                                      00023600
023700     05  FILLER                  PIC X(10) VALUE SPACES.          00023700
023800     05  RPT-REJ-CODE            PIC X(01).                       00023800
023900     05  FILLER                  PIC X(01) VALUE SPACE.           00023900
024000     05  RPT-REJ-NAME            PIC X(20).                       00024000
024100     05  FILLER                  PIC X(58) VALUE SPACES.          00024100
024200*                                                                 00024200
024300 01  RPT-HEADER1.                                                 00024300
024400     05  FILLER                  PIC X(30)                        00024400
024500                  VALUE 'FLEET INVENTORY REPORT  DATE:'.          00024500
024600     05  RPT-MM                  PIC 99.                          00024600
024700     05  FILLER                  PIC X(01) VALUE '/'.             00024700
024800     05  RPT-DD                  PIC 99.                          00024800
024900     05  FILLER                  PIC X(01) VALUE '/'.             00024900
025000     05  RPT-YY                  PIC 99.                          00025000
025100     05  FILLER                  PIC X(52) VALUE SPACES.          00025100
025200*                                                                 00025200
025300 01  RPT-COL-HDR1.                                                00025300
025400     05  FILLER                  PIC X(10) VALUE 'TYPE'.          00025400
025500     05  FILLER                  PIC X(01) VALUE SPACE.           00025500
025600     05  FILLER                  PIC X(20) VALUE 'BOAT NAME'.     00025600
025700     05  FILLER                  PIC X(01) VALUE SPACE.           00025700
025800     05  FILLER                  PIC X(04) VALUE 'YEAR'.          00025800
025900     05  FILLER                  PIC X(01) VALUE SPACE.           00025900
026000     05  FILLER                  PIC X(20) VALUE 'MAKE/MODEL'.    00026000
026100     05  FILLER                  PIC X(01) VALUE SPACE.           00026100
026200     05  FILLER                  PIC X(03) VALUE 'LEN'.           00026200
026300     05  FILLER                  PIC X(01) VALUE SPACE.           00026300
026400     05  FILLER                  PIC X(13) VALUE '   PAID'.       00026400
026500     05  FILLER                  PIC X(01) VALUE SPACE.           00026500
026600     05  FILLER                  PIC X(13) VALUE '   EXPENSES'.   00026600
026700     05  FILLER                  PIC X(01) VALUE SPACES.          00026700
026800*                                                                 00026800
026900 01  RPT-DETAIL-LINE.                                             00026900
027000     05  RPT-TYPE                PIC X(10).                       00027000
027100     05  FILLER                  PIC X(01) VALUE SPACE.           00027100
027200     05  RPT-NAME                PIC X(20).                       00027200
027300     05  FILLER                  PIC X(01) VALUE SPACE.           00027300
027400     05  RPT-YEAR                PIC 9(04).                       00027400
027500     05  FILLER                  PIC X(01) VALUE SPACE.           00027500
027600     05  RPT-MAKE                PIC X(20).                       00027600
027700     05  FILLER                  PIC X(01) VALUE SPACE.           00027700
027800     05  RPT-LENGTH              PIC ZZ9.                         00027800
027900     05  FILLER                  PIC X(01) VALUE SPACE.           00027900
028000     05  RPT-PAID                PIC ZZ,ZZZ,ZZ9.99.               00028000
028100     05  FILLER                  PIC X(01) VALUE SPACE.           00028100
028200     05  RPT-EXPENSES            PIC ZZ,ZZZ,ZZ9.99.               00028200
028300     05  FILLER                  PIC X(01) VALUE SPACES.          00028300
028400*                                                                 00028400
028500 01  RPT-TOTALS-LINE.                                             00028500
028600     05  FILLER                  PIC X(10) VALUE 'TOTAL'.         00028600
028700     05  FILLER                  PIC X(52) VALUE SPACES.          00028700
028800     05  RPT-TOT-PAID            PIC ZZ,ZZZ,ZZ9.99.               00028800
028900     05  FILLER                  PIC X(01) VALUE SPACE.           00028900
029000     05  RPT-TOT-EXP             PIC ZZ,ZZZ,ZZ9.99.               00029000
029100     05  FILLER                  PIC X(01) VALUE SPACES.          00029100
029200*                                                                 00029200
029300 01  RPT-STATS-HDR1.                                              00029300
029400     05  FILLER                  PIC X(30) VALUE 'RUN STATISTICS'.00029400
029500     05  FILLER                  PIC X(60) VALUE SPACES.          00029500
029600*                                                                 00029600
029700 01  RPT-STATS-DETAIL.                                            00029700
029800     05  RPT-STAT-LABEL          PIC X(30).                       00029800
029900     05  FILLER                  PIC X(05) VALUE SPACES.          00029900
030000     05  RPT-STAT-COUNT          PIC ZZZ,ZZ9.                     00030000
030100     05  FILLER                  PIC X(48) VALUE SPACES.          00030100
030200*                                                                 00030200
030300***************************************************************** 00030300
030400 PROCEDURE DIVISION.                                              00030400
030500***************************************************************** 00030500
030600*                                                                 00030600
030700 000-MAIN.                                                        00030700
030800     ACCEPT CURRENT-DATE FROM DATE.                               00030800
030900     ACCEPT CURRENT-TIME FROM TIME.                               00030900
031000     DISPLAY 'FLTMSTR STARTED DATE = ' CURRENT-MONTH '/'          00031000
031100            CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.          00031100
031200     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00031200
031300            CURRENT-MINUTE ':' CURRENT-SECOND .                   00031300
031400*                                                                 00031400
031500     PERFORM 700-OPEN-FILES.                                      00031500
031600     PERFORM 705-LOAD-FLEET.                                      00031600
031700     IF NOT MASTER-HAD-RECORDS                                    00031700
031800         PERFORM 706-SEED-FLEET-FROM-INIT                         00031800
031900     END-IF.                                                      00031900
032000*                                                                 00032000
032100     PERFORM 800-INIT-REPORT.                                     00032100
032200*                                                                 00032200
032300     PERFORM 100-PROCESS-TRANSACTIONS                             00032300
032400             UNTIL WS-TRAN-EOF = 'Y'.                             00032400
032500*                                                                 00032500
032600     PERFORM 810-PRINT-FLEET-DETAIL                               00032600
032700             VARYING FLT-IDX FROM 1 BY 1                          00032700
032800             UNTIL FLT-IDX > FLT-COUNT.                           00032800
032900     PERFORM 820-PRINT-FLEET-TOTALS.                              00032900
033000     PERFORM 900-SAVE-FLEET.                                      00033000
033100     PERFORM 850-DISPLAY-RUN-STATISTICS.                          00033100
033200     PERFORM 790-CLOSE-FILES.                                     00033200
033300*                                                                 00033300
033400     GOBACK.                                                      00033400
033500*                                                                 00033500
033600 100-PROCESS-TRANSACTIONS.                                        00033600
033700     PERFORM 710-READ-TRAN-FILE.                                  00033700
033800     IF WS-TRAN-EOF NOT = 'Y'                                     00033800
033900         MOVE TRAN-CODE  TO WS-SNAP-CODE                          00033900
034000         MOVE TRAN-NAME  TO WS-SNAP-NAME                          00034000
034100         EVALUATE TRUE                                            00034100
034200             WHEN TRAN-CODE-ADD                                   00034200
034300                 PERFORM 210-PROCESS-ADD-TRAN                     00034300
034400             WHEN TRAN-CODE-REMOVE                                00034400
034500                 PERFORM 220-PROCESS-REMOVE-TRAN                  00034500
034600             WHEN TRAN-CODE-EXPENSE                               00034600
034700                 PERFORM 230-PROCESS-EXPENSE-TRAN                 00034700
034800             WHEN OTHER                                           00034800
034900                 ADD +1 TO NUM-INVALID-TRANS                      00034900
035000                 MOVE 'INVALID TRANSACTION CODE:   '              00035000
035100                                    TO ERR-MSG-DATA1              00035100
035200                 MOVE TRAN-NAME     TO ERR-MSG-DATA2              00035200
035300                 PERFORM 299-REPORT-BAD-TRAN                      00035300
035400         END-EVALUATE                                             00035400
035500     END-IF .                                                     00035500
035600*                                                                 00035600
035700*    F1 - BOAT NAMES ARE UNIQUE.  F3 - CAPACITY IS 100 BOATS.     00035700
035800 210-PROCESS-ADD-TRAN.                                            00035800
035900     PERFORM 750-FIND-BOAT.                                       00035900
036000     IF BOAT-WAS-FOUND                                            00036000
036100         ADD +1 TO NUM-ADDS-REJECTED                              00036100
036200         MOVE 'DUPLICATE BOAT NAME ON ADD:  ' TO ERR-MSG-DATA1    00036200
036300         MOVE TRAN-NAME                       TO ERR-MSG-DATA2    00036300
036400         PERFORM 299-REPORT-BAD-TRAN                              00036400
036500     ELSE                                                         00036500
036600         IF FLT-COUNT NOT < FLT-MAX-BOATS                         00036600
036700             ADD +1 TO NUM-ADDS-REJECTED                          00036700
036800             MOVE 'FLEET AT CAPACITY - ADD REJ:' TO ERR-MSG-DATA1 00036800
036900             MOVE TRAN-NAME                      TO ERR-MSG-DATA2 00036900
037000             PERFORM 299-REPORT-BAD-TRAN                          00037000
037100         ELSE                                                     00037100
037200             MOVE TRAN-TYPE   TO WNB-BOAT-TYPE                    00037200
037300             MOVE TRAN-NAME   TO WNB-BOAT-NAME                    00037300
037400             MOVE TRAN-YEAR   TO WNB-YEAR-OF-MANUFACT             00037400
037500             MOVE TRAN-MAKE   TO WNB-MAKE-MODEL                   00037500
037600             MOVE TRAN-LENGTH TO WNB-LENGTH-FEET                  00037600
037700             MOVE TRAN-PRICE  TO WNB-PURCHASE-PRICE               00037700
037800             MOVE ZERO        TO WNB-EXPENSES-TO-DATE             00037800
037900             MOVE 'V'         TO BCHK-FUNCTION                    00037900
038000             CALL 'FLTBCHK' USING BCHK-PARM-AREA, WNB-BOAT-REC    00038000
038100             IF BCHK-RESULT-OK                                    00038100
038200                 PERFORM 760-APPEND-BOAT                          00038200
038300                 ADD +1 TO NUM-ADDS-APPLIED                       00038300
038400             ELSE                                                 00038400
038500                 ADD +1 TO NUM-ADDS-REJECTED                      00038500
038600                 MOVE BCHK-MESSAGE TO ERR-MSG-DATA1               00038600
038700                 MOVE TRAN-NAME    TO ERR-MSG-DATA2               00038700
038800                 PERFORM 299-REPORT-BAD-TRAN                      00038800
038900             END-IF                                               00038900
039000         END-IF                                                   00039000
039100     END-IF .                                                     00039100
039200*                                                                 00039200
039300*    F2 - A REMOVE FOR A NAME NOT IN THE FLEET IS REJECTED.       00039300
039400 220-PROCESS-REMOVE-TRAN.                                         00039400
039500     PERFORM 750-FIND-BOAT.                                       00039500
039600     IF NOT BOAT-WAS-FOUND                                        00039600
039700         ADD +1 TO NUM-REMOVES-REJECTED                           00039700
039800         MOVE 'BOAT NOT FOUND ON REMOVE:   ' TO ERR-MSG-DATA1     00039800
039900         MOVE TRAN-NAME                      TO ERR-MSG-DATA2     00039900
040000         PERFORM 299-REPORT-BAD-TRAN                              00040000
040100     ELSE                                                         00040100
040200         PERFORM 770-DELETE-BOAT                                  00040200
040300         ADD +1 TO NUM-REMOVES-APPLIED                            00040300
040400     END-IF .                                                     00040400
040500*                                                                 00040500
040600*    F2 - AN EXPENSE FOR A NAME NOT IN THE FLEET IS REJECTED.     00040600
040700*    B1 - EXPENSES-TO-DATE + AMOUNT MUST NOT EXCEED PURCHASE      00040700
040800*         PRICE; AUTHORIZATION IS DONE BY FLTBCHK.                00040800
040900 230-PROCESS-EXPENSE-TRAN.                                        00040900
041000     PERFORM 750-FIND-BOAT.                                       00041000
041100     IF NOT BOAT-WAS-FOUND                                        00041100
041200         ADD +1 TO NUM-EXP-DENIED                                 00041200
041300         MOVE 'BOAT NOT FOUND ON EXPENSE:  ' TO ERR-MSG-DATA1     00041300
041400         MOVE TRAN-NAME                      TO ERR-MSG-DATA2     00041400
041500         PERFORM 299-REPORT-BAD-TRAN                              00041500
041600     ELSE                                                         00041600
041700         MOVE FLT-ENTRY (FLT-FOUND-IDX) TO WNB-BOAT-REC           00041700
041800         MOVE TRAN-AMOUNT                TO BCHK-EXP-AMOUNT       00041800
041900         MOVE 'X'                        TO BCHK-FUNCTION         00041900
042000         CALL 'FLTBCHK' USING BCHK-PARM-AREA, WNB-BOAT-REC        00042000
042100         MOVE WNB-BOAT-REC TO FLT-ENTRY (FLT-FOUND-IDX)           00042100
042200         IF BCHK-RESULT-OK                                        00042200
042300             ADD +1 TO NUM-EXP-AUTHORIZED                         00042300
042400         ELSE                                                     00042400
042500             ADD +1 TO NUM-EXP-DENIED                             00042500
042600             MOVE BCHK-MESSAGE TO ERR-MSG-DATA1                   00042600
042700             MOVE TRAN-NAME    TO ERR-MSG-DATA2                   00042700
042800             PERFORM 299-REPORT-BAD-TRAN                          00042800
042900         END-IF                                                   00042900
043000     END-IF .                                                     00043000
043100*                                                                 00043100
043200 299-REPORT-BAD-TRAN.                                             00043200
043300     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.           00043300
043400     MOVE TRAN-CODE TO RPT-REJ-CODE.                              00043400
043500     MOVE TRAN-NAME TO RPT-REJ-NAME.                              00043500
043600     WRITE REPORT-RECORD FROM RPT-TRAN-REJECT-DETAIL.             00043600
043700*                                                                 00043700
043800 700-OPEN-FILES.                                                  00043800
043900     OPEN INPUT    TRANSACTION-FILE                               00043900
044000                    FLEET-MASTER-IN                               00044000
044100                    INIT-FILE                                     00044100
044200          OUTPUT   FLEET-MASTER-OUT                               00044200
044300                    FLEET-REPORT .                                00044300
044400     IF WS-TRANS-STATUS NOT = '00'                                00044400
044500       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'              00044500
044600               WS-TRANS-STATUS                                    00044600
044700       DISPLAY 'Terminating Program due to File Error'            00044700
044800       MOVE 16 TO RETURN-CODE                                     00044800
044900       MOVE 'Y' TO WS-TRAN-EOF                                    00044900
045000     END-IF .                                                     00045000
045100     IF WS-FMSTOT-STATUS NOT = '00'                               00045100
045200       DISPLAY 'ERROR OPENING FLEET MASTER OUT FILE. RC:'         00045200
045300               WS-FMSTOT-STATUS                                   00045300
045400       DISPLAY 'Terminating Program due to File Error'            00045400
045500       MOVE 16 TO RETURN-CODE                                     00045500
045600       MOVE 'Y' TO WS-TRAN-EOF                                    00045600
045700     END-IF .                                                     00045700
045800*                                                                 00045800
045900*    FLEET-MASTER-IN AND INIT-FILE ARE ALLOWED TO BE ABSENT ON A  00045900
046000*    FIRST RUN -- ONLY REPORT AN OPEN ERROR IF THE STATUS IS      00046000
046100*    SOMETHING OTHER THAN "FILE NOT FOUND" (35).                  00046100
046200     IF WS-FMSTIN-STATUS NOT = '00'                               00046200
046300        AND WS-FMSTIN-STATUS NOT = '35'                           00046300
046400       DISPLAY 'ERROR OPENING FLEET MASTER IN FILE. RC:'          00046400
046500               WS-FMSTIN-STATUS                                   00046500
046600       DISPLAY 'Terminating Program due to File Error'            00046600
046700       MOVE 16 TO RETURN-CODE                                     00046700
046800       MOVE 'Y' TO WS-TRAN-EOF                                    00046800
046900     END-IF .                                                     00046900
047000*                                                                 00047000
047100 705-LOAD-FLEET.                                                  00047100
047200     IF WS-FMSTIN-STATUS = '00'                                   00047200
047300         PERFORM 730-READ-MASTER-RECORD                           00047300
047400         PERFORM 731-ADD-MASTER-TO-TABLE                          00047400
047500                 UNTIL FMSTIN-FILE-EOF                            00047500
047600     END-IF .                                                     00047600
047700*                                                                 00047700
047800 706-SEED-FLEET-FROM-INIT.                                        00047800
047900     IF WS-INIT-STATUS = '00'                                     00047900
048000         PERFORM 707-READ-INIT-RECORD                             00048000
048100         PERFORM 708-ADD-INIT-TO-TABLE                            00048100
048200                 UNTIL INIT-FILE-EOF                              00048200
048300     END-IF .                                                     00048300
048400*                                                                 00048400
048500 707-READ-INIT-RECORD.                                            00048500
048600     READ INIT-FILE                                               00048600
048700         AT END MOVE 'Y' TO WS-INIT-EOF .                         00048700
048800     EVALUATE WS-INIT-STATUS                                      00048800
048900        WHEN '00'                                                 00048900
049000             CONTINUE                                             00049000
049100        WHEN '10'                                                 00049100
049200             MOVE 'Y' TO WS-INIT-EOF                              00049200
049300        WHEN OTHER                                                00049300
049400             DISPLAY 'ERROR READING INIT FILE. RC: '              00049400
049500                     WS-INIT-STATUS                               00049500
049600             MOVE 'Y' TO WS-INIT-EOF                              00049600
049700     END-EVALUATE .                                               00049700
049800*                                                                 00049800
049900 708-ADD-INIT-TO-TABLE.                                           00049900
050000     ADD +1 TO FLT-COUNT.                                         00050000
050100     MOVE INI-BOAT-TYPE          TO FLT-BOAT-TYPE (FLT-COUNT).    00050100
050200     MOVE INI-BOAT-NAME          TO FLT-BOAT-NAME (FLT-COUNT).    00050200
050300     MOVE INI-YEAR-OF-MANUFACT   TO                               00050300
050400                             FLT-YEAR-OF-MANUFACT (FLT-COUNT).    00050400
050500     MOVE INI-MAKE-MODEL         TO FLT-MAKE-MODEL (FLT-COUNT).   00050500
050600     MOVE INI-LENGTH-FEET        TO FLT-LENGTH-FEET (FLT-COUNT).  00050600
050700     MOVE INI-PURCHASE-PRICE     TO                               00050700
050800                             FLT-PURCHASE-PRICE (FLT-COUNT).      00050800
050900     MOVE INI-EXPENSES-TO-DATE   TO                               00050900
051000                             FLT-EXPENSES-TO-DATE (FLT-COUNT).    00051000
051100     PERFORM 707-READ-INIT-RECORD.                                00051100
051200*                                                                 00051200
051300 710-READ-TRAN-FILE.                                              00051300
051400     READ TRANSACTION-FILE                                        00051400
051500       AT END MOVE 'Y' TO WS-TRAN-EOF .                           00051500
051600     EVALUATE      WS-TRANS-STATUS                                00051600
051700        WHEN '00'                                                 00051700
051800             CONTINUE                                             00051800
051900        WHEN '10'                                                 00051900
052000             MOVE 'Y' TO WS-TRAN-EOF                              00052000
052100        WHEN OTHER                                                00052100
052200            MOVE 'Error on transaction file read.  Code:'         00052200
052300                        TO ERR-MSG-DATA1                          00052300
052400            MOVE WS-TRANS-STATUS TO ERR-MSG-DATA2                 00052400
052500            WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1     00052500
052600            MOVE 'Y' TO WS-TRAN-EOF                               00052600
052700     END-EVALUATE .                                               00052700
052800*                                                                 00052800
052900 730-READ-MASTER-RECORD.                                          00052900
053000     READ FLEET-MASTER-IN                                         00053000
053100       AT END MOVE 'Y' TO WS-FMSTIN-EOF .                         00053100
053200     EVALUATE WS-FMSTIN-STATUS                                    00053200
053300        WHEN '00'                                                 00053300
053400             CONTINUE                                             00053400
053500        WHEN '10'                                                 00053500
053600             MOVE 'Y' TO WS-FMSTIN-EOF                            00053600
053700        WHEN OTHER                                                00053700
053800            DISPLAY 'ERROR READING FLEET MASTER IN. RC: '         00053800
053900                    WS-FMSTIN-STATUS                              00053900
054000            MOVE 'Y' TO WS-FMSTIN-EOF                             00054000
054100     END-EVALUATE .                                               00054100
054200*                                                                 00054200
054300 731-ADD-MASTER-TO-TABLE.                                         00054300
054400     ADD +1 TO FLT-COUNT.                                         00054400
054500     MOVE FMI-BOAT-TYPE          TO FLT-BOAT-TYPE (FLT-COUNT).    00054500
054600     MOVE FMI-BOAT-NAME          TO FLT-BOAT-NAME (FLT-COUNT).    00054600
054700     MOVE FMI-YEAR-OF-MANUFACT   TO                               00054700
054800                             FLT-YEAR-OF-MANUFACT (FLT-COUNT).    00054800
054900     MOVE FMI-MAKE-MODEL         TO FLT-MAKE-MODEL (FLT-COUNT).   00054900
055000     MOVE FMI-LENGTH-FEET        TO FLT-LENGTH-FEET (FLT-COUNT).  00055000
055100     MOVE FMI-PURCHASE-PRICE     TO                               00055100
055200                             FLT-PURCHASE-PRICE (FLT-COUNT).      00055200
055300     MOVE FMI-EXPENSES-TO-DATE   TO                               00055300
055400                             FLT-EXPENSES-TO-DATE (FLT-COUNT).    00055400
055500     MOVE 'Y' TO WS-MASTER-FOUND-ANY.                             00055500
055600     PERFORM 730-READ-MASTER-RECORD.                              00055600
055700*                                                                 00055700
055800*    F1 - SEQUENTIAL SEARCH OF THE FLEET TABLE BY NAME.           00055800
055900 750-FIND-BOAT.                                                   00055900
056000     MOVE 'N' TO WS-DUP-FOUND.                                    00056000
056100     MOVE +0  TO FLT-FOUND-IDX.                                   00056100
056200     PERFORM 751-SEARCH-ENTRY                                     00056200
056300             VARYING FLT-IDX FROM 1 BY 1                          00056300
056400             UNTIL FLT-IDX > FLT-COUNT                            00056400
056500                OR FLT-FOUND-IDX > 0 .                            00056500
056600*                                                                 00056600
056700 751-SEARCH-ENTRY.                                                00056700
056800     IF FLT-BOAT-NAME (FLT-IDX) = TRAN-NAME                       00056800
056900         MOVE 'Y'    TO WS-DUP-FOUND                              00056900
057000         MOVE FLT-IDX TO FLT-FOUND-IDX                            00057000
057100     END-IF .                                                     00057100
057200*                                                                 00057200
057300 760-APPEND-BOAT.                                                 00057300
057400     ADD +1 TO FLT-COUNT.                                         00057400
057500     MOVE WNB-BOAT-TYPE          TO FLT-BOAT-TYPE (FLT-COUNT).    00057500
057600     MOVE WNB-BOAT-NAME          TO FLT-BOAT-NAME (FLT-COUNT).    00057600
057700     MOVE WNB-YEAR-OF-MANUFACT   TO                               00057700
057800                             FLT-YEAR-OF-MANUFACT (FLT-COUNT).    00057800
057900     MOVE WNB-MAKE-MODEL         TO FLT-MAKE-MODEL (FLT-COUNT).   00057900
058000     MOVE WNB-LENGTH-FEET        TO FLT-LENGTH-FEET (FLT-COUNT).  00058000
058100     MOVE WNB-PURCHASE-PRICE     TO                               00058100
058200                             FLT-PURCHASE-PRICE (FLT-COUNT).      00058200
058300     MOVE WNB-EXPENSES-TO-DATE   TO                               00058300
058400                             FLT-EXPENSES-TO-DATE (FLT-COUNT).    00058400
058500*                                                                 00058500
058600*    CLOSES THE GAP LEFT BY A REMOVE BY SLIDING EVERY LATER       00058600
058700*    ENTRY DOWN ONE SLOT.                                         00058700
058800 770-DELETE-BOAT.                                                 00058800
058900     PERFORM 771-SHIFT-ENTRY-DOWN                                 00058900
059000             VARYING FLT-IDX FROM FLT-FOUND-IDX BY 1              00059000
059100             UNTIL FLT-IDX NOT < FLT-COUNT .                      00059100
059200     SUBTRACT 1 FROM FLT-COUNT.                                   00059200
059300*                                                                 00059300
059400 771-SHIFT-ENTRY-DOWN.                                            00059400
059500     MOVE FLT-ENTRY (FLT-IDX + 1) TO FLT-ENTRY (FLT-IDX).         00059500
059600*                                                                 00059600
059700 790-CLOSE-FILES.                                                 00059700
059800     CLOSE TRANSACTION-FILE .                                     00059800
059900     CLOSE FLEET-MASTER-IN .                                      00059900
060000     CLOSE INIT-FILE .                                            00060000
060100     CLOSE FLEET-MASTER-OUT .                                     00060100
060200     CLOSE FLEET-REPORT .                                         00060200
060300*                                                                 00060300
060400 800-INIT-REPORT.                                                 00060400
060500     MOVE CURRENT-YEAR   TO RPT-YY.                               00060500
060600     MOVE CURRENT-MONTH  TO RPT-MM.                               00060600
060700     MOVE CURRENT-DAY    TO RPT-DD.                               00060700
060800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00060800
060900     WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 2.               00060900
061000*                                                                 00061000
061100*    F4 - FLEET TOTALS ACCUMULATE WHILE THE DETAIL LINES PRINT.   00061100
061200 810-PRINT-FLEET-DETAIL.                                          00061200
061300     MOVE FLT-BOAT-TYPE (FLT-IDX)        TO RPT-TYPE.             00061300
061400     MOVE FLT-BOAT-NAME (FLT-IDX)        TO RPT-NAME.             00061400
061500     MOVE FLT-YEAR-OF-MANUFACT (FLT-IDX) TO RPT-YEAR.             00061500
061600     MOVE FLT-MAKE-MODEL (FLT-IDX)       TO RPT-MAKE.             00061600
061700     MOVE FLT-LENGTH-FEET (FLT-IDX)      TO RPT-LENGTH.           00061700
061800     MOVE FLT-PURCHASE-PRICE (FLT-IDX)   TO RPT-PAID.             00061800
061900     MOVE FLT-EXPENSES-TO-DATE (FLT-IDX) TO RPT-EXPENSES.         00061900
062000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00062000
062100     ADD FLT-PURCHASE-PRICE (FLT-IDX)    TO WS-FLEET-TOTAL-PAID.  00062100
062200     ADD FLT-EXPENSES-TO-DATE (FLT-IDX)  TO WS-FLEET-TOTAL-SPENT. 00062200
062300*                                                                 00062300
062400 820-PRINT-FLEET-TOTALS.                                          00062400
062500     MOVE WS-FLEET-TOTAL-PAID  TO RPT-TOT-PAID.                   00062500
062600     MOVE WS-FLEET-TOTAL-SPENT TO RPT-TOT-EXP.                    00062600
062700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE AFTER 2.            00062700
062800*                                                                 00062800
062900*    M3 - FINAL RUN STATISTICS, WRITTEN TO THE REPORT AND ECHOED  00062900
063000*    TO THE CONSOLE THE SAME WAY SAM3ABND ECHOES ITS START TIME.  00063000
063100 850-DISPLAY-RUN-STATISTICS.                                      00063100
063200     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00063200
063300*                                                                 00063300
063400     MOVE 'BOATS IN FLEET AT END      ' TO RPT-STAT-LABEL.        00063400
063500     MOVE FLT-COUNT               TO RPT-STAT-COUNT.              00063500
063600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00063600
063700*                                                                 00063700
063800     MOVE 'ADDS APPLIED                ' TO RPT-STAT-LABEL.       00063800
063900     MOVE NUM-ADDS-APPLIED         TO RPT-STAT-COUNT.             00063900
064000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00064000
064100*                                                                 00064100
064200     MOVE 'ADDS REJECTED               ' TO RPT-STAT-LABEL.       00064200
064300     MOVE NUM-ADDS-REJECTED        TO RPT-STAT-COUNT.             00064300
064400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00064400
064500*                                                                 00064500
064600     MOVE 'REMOVES APPLIED             ' TO RPT-STAT-LABEL.       00064600
064700     MOVE NUM-REMOVES-APPLIED      TO RPT-STAT-COUNT.             00064700
064800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00064800
064900*                                                                 00064900
065000     MOVE 'REMOVES REJECTED            ' TO RPT-STAT-LABEL.       00065000
065100     MOVE NUM-REMOVES-REJECTED     TO RPT-STAT-COUNT.             00065100
065200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00065200
065300*                                                                 00065300
065400     MOVE 'EXPENSES AUTHORIZED         ' TO RPT-STAT-LABEL.       00065400
065500     MOVE NUM-EXP-AUTHORIZED       TO RPT-STAT-COUNT.             00065500
065600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00065600
065700*                                                                 00065700
065800     MOVE 'EXPENSES DENIED             ' TO RPT-STAT-LABEL.       00065800
065900     MOVE NUM-EXP-DENIED           TO RPT-STAT-COUNT.             00065900
066000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00066000
066100*                                                                 00066100
066200     MOVE 'INVALID TRANSACTIONS        ' TO RPT-STAT-LABEL.       00066200
066300     MOVE NUM-INVALID-TRANS        TO RPT-STAT-COUNT.             00066300
066400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00066400
066500*                                                                 00066500
066600     DISPLAY 'FLTMSTR STATISTICS -- BOATS IN FLEET: ' FLT-COUNT.  00066600
066700     DISPLAY '   ADDS APPLIED/REJECTED: ' NUM-ADDS-APPLIED        00066700
066800             '/' NUM-ADDS-REJECTED.                               00066800
066900     DISPLAY '   REMOVES APPLIED/REJECTED: ' NUM-REMOVES-APPLIED  00066900
067000             '/' NUM-REMOVES-REJECTED.                            00067000
067100     DISPLAY '   EXPENSES AUTH/DENIED: ' NUM-EXP-AUTHORIZED       00067100
067200             '/' NUM-EXP-DENIED.                                  00067200
067300     DISPLAY '   INVALID TRANSACTIONS: ' NUM-INVALID-TRANS.       00067300
067400*                                                                 00067400
067500*    STEP 4 - RE-WRITE EVERY BOAT CURRENTLY IN THE TABLE BACK TO  00067500
067600*    THE NEW FLEET MASTER FILE.                                   00067600
067700 900-SAVE-FLEET.                                                  00067700
067800     PERFORM 901-WRITE-MASTER-ENTRY                               00067800
067900             VARYING FLT-IDX FROM 1 BY 1                          00067900
068000             UNTIL FLT-IDX > FLT-COUNT .                          00068000
068100*                                                                 00068100
068200 901-WRITE-MASTER-ENTRY.                                          00068200
068300     MOVE FLT-BOAT-TYPE (FLT-IDX)          TO FMO-BOAT-TYPE.      00068300
068400     MOVE FLT-BOAT-NAME (FLT-IDX)          TO FMO-BOAT-NAME.      00068400
068500     MOVE FLT-YEAR-OF-MANUFACT (FLT-IDX)   TO                     00068500
068600                             FMO-YEAR-OF-MANUFACT.                00068600
068700     MOVE FLT-MAKE-MODEL (FLT-IDX)         TO FMO-MAKE-MODEL.     00068700
068800     MOVE FLT-LENGTH-FEET (FLT-IDX)        TO FMO-LENGTH-FEET.    00068800
068900     MOVE FLT-PURCHASE-PRICE (FLT-IDX)     TO FMO-PURCHASE-PRICE. 00068900
069000     MOVE FLT-EXPENSES-TO-DATE (FLT-IDX)   TO                     00069000
069100                             FMO-EXPENSES-TO-DATE.                00069100
069200     WRITE FMO-BOAT-REC.                                          00069200
069300     IF WS-FMSTOT-STATUS NOT = '00'                               00069300
069400         DISPLAY 'ERROR WRITING FLEET MASTER OUT. RC: '           00069400
069500                 WS-FMSTOT-STATUS                                 00069500
069600     END-IF .                                                     00069600
