000100***************************************************************** 00000100
000200*    MEMBER:  FLTTRAN                                             00000200
000300*                                                                 00000300
000400*    FLEET MAINTENANCE TRANSACTION RECORD.  ONE RECORD PER        00000400
000500*    ADD/REMOVE/EXPENSE REQUEST ON TRANSACTION-FILE, READ IN      00000500
000600*    FILE ORDER (NO KEY, NO SORT).                                00000600
000700*                                                                 00000700
000800*    TRAN-CODE  'A' = ADD BOAT      (TYPE/YEAR/MAKE/LENGTH/PRICE) 00000800
000900*               'R' = REMOVE BOAT   (NAME ONLY)                   00000900
001000*               'E' = POST EXPENSE  (NAME + AMOUNT)               00001000
001100*                                                                 00001100
001200*    05  TRAN-CODE            1                                   00001200
001300*    05  TRAN-NAME           20                                   00001300
001400*    05  TRAN-AMOUNT          9                                   00001400
001500*    05  TRAN-TYPE           10                                   00001500
001600*    05  TRAN-YEAR            4                                   00001600
001700*    05  TRAN-MAKE           20                                   00001700
001800*    05  TRAN-LENGTH          3                                   00001800
001900*    05  TRAN-PRICE           9                                   00001900
002000*                          -----                                  00002000
002100*                            76                                   00002100
002200***************************************************************** 00002200
002300 01  FLTTRAN-REC.                                                 00002300
002400     05  TRAN-CODE                  PIC X(01).                    00002400
002500         88  TRAN-CODE-ADD               VALUE 'A'.               00002500
002600         88  TRAN-CODE-REMOVE             VALUE 'R'.              00002600
002700         88  TRAN-CODE-EXPENSE            VALUE 'E'.              00002700
002800     05  TRAN-NAME                  PIC X(20).                    00002800
002900     05  TRAN-AMOUNT                PIC 9(07)V99.                 00002900
003000     05  TRAN-TYPE                  PIC X(10).                    00003000
003100     05  TRAN-YEAR                  PIC 9(04).                    00003100
003200     05  TRAN-MAKE                  PIC X(20).                    00003200
003300     05  TRAN-LENGTH                PIC 9(03).                    00003300
003400     05  TRAN-PRICE                 PIC 9(07)V99.                 00003400
