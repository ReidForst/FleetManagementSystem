000100***************************************************************** 00000100
000200*    MEMBER:  BOATREC                                             00000200
000300*                                                                 00000300
000400*    FLEET MASTER / FLEET INITIALISATION RECORD LAYOUT.           00000400
000500*                                                                 00000500
000600*    USED BY FLTMSTR VIA COPY BOATREC REPLACING ==:TAG:== BY      00000600
000700*    A CALLER-SUPPLIED PREFIX, THE SAME WAY THE OLD CUSTCOPY      00000700
000800*    MEMBER WAS SHARED BETWEEN THE FD AND WORKING-STORAGE COPIES  00000800
000900*    OF A RECORD.                                                 00000900
001000*                                                                 00001000
001100*    RECORD IS 75 BYTES, FULLY PACKED -- EVERY BYTE IS A BUSINESS 00001100
001200*    FIELD, THERE IS NO RESERVE FILLER TO GROW INTO.  IF A FIELD  00001200
001300*    IS EVER ADDED HERE THE FLEET-MASTER-IN/OUT AND INIT-FILE     00001300
001400*    RECORD LENGTHS IN FLTMSTR MUST CHANGE TO MATCH.              00001400
001500*                                                                 00001500
001600*    05  :TAG:-BOAT-TYPE          10                              00001600
001700*    05  :TAG:-BOAT-NAME          20                              00001700
001800*    05  :TAG:-YEAR-OF-MANUFACT    4                              00001800
001900*    05  :TAG:-MAKE-MODEL         20                              00001900
002000*    05  :TAG:-LENGTH-FEET         3                              00002000
002100*    05  :TAG:-PURCHASE-PRICE      9                              00002100
002200*    05  :TAG:-EXPENSES-TO-DATE    9                              00002200
002300*                              -----                              00002300
002400*                                 75                              00002400
002500***************************************************************** 00002500
002600 01  :TAG:-BOAT-REC.                                              00002600
002700     05  :TAG:-BOAT-TYPE            PIC X(10).                    00002700
002800         88  :TAG:-TYPE-IS-SAILING       VALUE 'SAILING   '.      00002800
002900         88  :TAG:-TYPE-IS-POWER         VALUE 'POWER     '.      00002900
003000     05  :TAG:-BOAT-NAME            PIC X(20).                    00003000
003100     05  :TAG:-YEAR-OF-MANUFACT     PIC 9(04).                    00003100
003200*        CENTURY-SPLIT VIEW OF THE MODEL YEAR, ADDED FOR THE      00003200
003300*        1900-2100 WINDOW EDIT IN FLTBCHK (SEE 100-VALIDATE-ADD   00003300
003400*        THERE).  KEPT AS A REDEFINES SO THE EXTERNAL PICTURE OF  00003400
003500*        YEAR-OF-MANUFACT NEVER CHANGES.                          00003500
003600     05  :TAG:-YR-MANUFACT-R    REDEFINES :TAG:-YEAR-OF-MANUFACT. 00003600
003700         10  :TAG:-YR-MANUFACT-CENT  PIC 99.                      00003700
003800         10  :TAG:-YR-MANUFACT-YOC   PIC 99.                      00003800
003900     05  :TAG:-MAKE-MODEL           PIC X(20).                    00003900
004000     05  :TAG:-LENGTH-FEET          PIC 9(03).                    00004000
004100     05  :TAG:-PURCHASE-PRICE       PIC 9(07)V99.                 00004100
004200     05  :TAG:-EXPENSES-TO-DATE     PIC 9(07)V99.                 00004200
