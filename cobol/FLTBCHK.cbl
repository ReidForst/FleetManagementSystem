000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF COASTAL MARINE SALES           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  FLTBCHK                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. K. FERRIS                                          00000700
000800*                                                                 00000800
000900* APPLIES THE BOAT-LEVEL BUSINESS RULES FOR THE FLEET MAINTENANCE 00000900
001000* RUN.  CALLED BY FLTMSTR ONCE PER ADD TRANSACTION (TO VALIDATE   00001000
001100* THE NEW-BOAT FIELDS) AND ONCE PER EXPENSE TRANSACTION (TO       00001100
001200* AUTHORIZE OR DENY THE POSTING AGAINST THE BOAT'S REMAINING      00001200
001300* PURCHASE-PRICE HEADROOM).  KEPT AS A SEPARATE CALLED MODULE,    00001300
001400* THE SAME WAY SAM3ABND CALLS OUT TO SAM4ABND FOR RECORD-LEVEL    00001400
001500* UPDATE LOGIC, SO THE RULES CAN BE UNIT TESTED WITHOUT DRIVING   00001500
001600* THE WHOLE MASTER FILE PASS.                                     00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000*                                                                 00002000
002100* 06/19/86  DKF  CR-1986-041  ORIGINAL PROGRAM. VALIDATE-ADD AND  00002100
002200*                             AUTHORIZE-EXPENSE FUNCTIONS.        00002200
002300* 09/02/86  DKF  CR-1986-058  LENGTH-FEET RANGE CHECK WAS TESTING 00002300
002400*                             THE WRONG LOW-VALUE; FIXED.         00002400
002500* 02/11/87  MTA  CR-1987-014  ADDED BCHK-REMAINING TO THE PARM    00002500
002600*                             AREA SO A DENIED EXPENSE CAN REPORT 00002600
002700*                             HOW MUCH HEADROOM IS LEFT.          00002700
002800* 07/30/87  MTA  CR-1987-071  PURCHASE-PRICE MUST BE > ZERO ON    00002800
002900*                             ADD -- A ZERO-PRICE BOAT WAS        00002900
003000*                             SNEAKING THROUGH AND MAKING EVERY   00003000
003100*                             EXPENSE GET DENIED.                 00003100
003200* 01/15/89  DKF  CR-1989-006  BOAT-TYPE EDIT NOW USES THE         00003200
003300*                             88-LEVELS IN BOATREC INSTEAD OF A   00003300
003400*                             LITERAL COMPARE, TO MATCH THE       00003400
003500*                             COPYBOOK CHANGE.                    00003500
003600* 04/22/91  RSH  CR-1991-033  ADDED WS-CALL-COUNT DIAGNOSTIC      00003600
003700*                             COUNTER PER AUDIT REQUEST -- SEE    00003700
003800*                             000-MAIN-CONTROL.                   00003800
003900* 11/09/93  RSH  CR-1993-019  MESSAGE TEXT STANDARDIZED TO MATCH  00003900
004000*                             THE REPORT COLUMN WIDTH ON FLTMSTR. 00004000
004100* 08/18/95  MTA  CR-1995-027  YEAR-OF-MANUFACT UPPER BOUND RAISED 00004100
004200*                             FROM 2050 TO 2100 PER FINANCE       00004200
004300*                             REQUEST.                            00004300
004400* 03/03/98  KLO  TKT-98-114   CENTURY-WINDOW EDIT ADDED AHEAD OF  00004400
004500*                             THE 1900-2100 RANGE CHECK -- Y2K    00004500
004600*                             REMEDIATION, SEE THE YR-MANUFACT-   00004600
004700*                             CENT/YOC REDEFINES CARRIED IN       00004700
004800*                             BOATREC.                            00004800
004900* 06/30/99  KLO  TKT-99-201   Y2K SIGN-OFF: RE-RAN FULL RANGE-    00004900
005000*                             CHECK TEST DECK ACROSS THE CENTURY  00005000
005100*                             BOUNDARY, NO FURTHER CHANGES        00005100
005200*                             REQUIRED.                           00005200
005300* 05/14/03  RSH  TKT-03-088   RETIRED THE OLD FIXED 'N' LITERAL ON00005300
005400*                             ENTRY; RESULT IS NOW SET FROM       00005400
005500*                             BCHK-OK SO A FUTURE THIRD FUNCTION  00005500
005600*                             CODE DEFAULTS TO REJECTED, NOT      00005600
005700*                             APPROVED.                           00005700
005800*                                                                 00005800
005900***************************************************************** 00005900
006000 IDENTIFICATION DIVISION.                                         00006000
006100 PROGRAM-ID.    FLTBCHK.                                          00006100
006200 AUTHOR.        D. K. FERRIS.                                     00006200
006300 INSTALLATION.  COASTAL MARINE SALES - DATA PROCESSING.           00006300
006400 DATE-WRITTEN.  06/19/86.                                         00006400
006500 DATE-COMPILED.                                                   00006500
006600 SECURITY.      NON-CONFIDENTIAL.                                 00006600
006700 ENVIRONMENT DIVISION.                                            00006700
006800 CONFIGURATION SECTION.                                           00006800
006900 SOURCE-COMPUTER.  IBM-370.                                       00006900
007000 OBJECT-COMPUTER.  IBM-370.                                       00007000
007100 SPECIAL-NAMES.                                                   00007100
007200     C01 IS TOP-OF-FORM.                                          00007200
007300 DATA DIVISION.                                                   00007300
007400 WORKING-STORAGE SECTION.                                         00007400
007500*                                                                 00007500
007600 01  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         00007600
007700*                                                                 00007700
007800*    DIAGNOSTIC SNAPSHOT OF THE INCOMING BOAT RECORD, TAKEN ON    00007800
007900*    ENTRY SO A DUMP CAN SHOW A BEFORE-IMAGE IF THE CALLER ASKS   00007900
008000*    FOR ONE (UPSI-0 ON, SET BY OPERATOR JCL OVERRIDE).           00008000
008100 01  WS-BOAT-SNAPSHOT            PIC X(75) VALUE SPACES.          00008100
008200 01  WS-BOAT-SNAPSHOT-R      REDEFINES WS-BOAT-SNAPSHOT.          00008200
008300     05  WS-SNAP-TYPE             PIC X(10).                      00008300
008400     05  WS-SNAP-NAME             PIC X(20).                      00008400
008500     05  FILLER                   PIC X(45).                      00008500
008600*                                                                 00008600
008700 01  WS-DIAG-TEST                PIC X(03) VALUE SPACES.          00008700
008800 01  WS-DIAG-TEST-N          REDEFINES WS-DIAG-TEST               00008800
008900                                 PIC S9(5) COMP-3.                00008900
009000*                                                                 00009000
009100 01  WS-MSG-AREA.                                                 00009100
009200     05  WS-MSG-VALIDATE-TYPE     PIC X(40) VALUE                 00009200
009300         'INVALID BOAT TYPE - MUST BE SAILING/POWER'.             00009300
009400     05  WS-MSG-VALIDATE-YEAR     PIC X(40) VALUE                 00009400
009500         'YEAR OF MANUFACTURE OUT OF RANGE'.                      00009500
009600     05  WS-MSG-VALIDATE-LENGTH   PIC X(40) VALUE                 00009600
009700         'LENGTH-FEET OUT OF RANGE 1-999'.                        00009700
009800     05  WS-MSG-VALIDATE-PRICE    PIC X(40) VALUE                 00009800
009900         'PURCHASE PRICE MUST BE GREATER THAN ZERO'.              00009900
010000     05  WS-MSG-EXPENSE-DENIED    PIC X(40) VALUE                 00010000
010100         'EXPENSE EXCEEDS REMAINING AUTHORIZATION'.               00010100
010200     05  WS-MSG-BAD-FUNCTION      PIC X(40) VALUE                 00010200
010300         'FLTBCHK CALLED WITH UNKNOWN FUNCTION CODE'.             00010300
010400     05  FILLER                   PIC X(20) VALUE SPACES.         00010400
010500*                                                                 00010500
010600 COPY BOATREC REPLACING ==:TAG:== BY ==LK-BOAT==.                 00010600
010700*                                                                 00010700
010800 LINKAGE SECTION.                                                 00010800
010900 01  BCHK-PARM-AREA.                                              00010900
011000     05  BCHK-FUNCTION            PIC X(01).                      00011000
011100         88  BCHK-FN-VALIDATE-ADD      VALUE 'V'.                 00011100
011200         88  BCHK-FN-AUTHORIZE-EXP     VALUE 'X'.                 00011200
011300     05  BCHK-RESULT              PIC X(01).                      00011300
011400         88  BCHK-OK                   VALUE 'Y'.                 00011400
011500         88  BCHK-REJECTED             VALUE 'N'.                 00011500
011600     05  BCHK-MESSAGE             PIC X(40).                      00011600
011700     05  BCHK-EXP-AMOUNT          PIC 9(07)V99.                   00011700
011800     05  BCHK-REMAINING           PIC S9(07)V99.                  00011800
011850     05  FILLER                   PIC X(10) VALUE SPACES.         00011850
011900*                                                                 00011900
012000***************************************************************** 00012000
012100 PROCEDURE DIVISION USING BCHK-PARM-AREA, LK-BOAT-BOAT-REC.       00012100
012200***************************************************************** 00012200
012300*                                                                 00012300
012400 000-MAIN-CONTROL.                                                00012400
012500     ADD +1 TO WS-CALL-COUNT.                                     00012500
012600     MOVE WS-CALL-COUNT   TO WS-DIAG-TEST-N.                      00012600
012700     MOVE LK-BOAT-BOAT-TYPE  TO WS-SNAP-TYPE.                     00012700
012800     MOVE LK-BOAT-BOAT-NAME  TO WS-SNAP-NAME.                     00012800
012900     SET BCHK-OK TO TRUE.                                         00012900
013000     MOVE SPACES              TO BCHK-MESSAGE.                    00013000
013100     MOVE +0                  TO BCHK-REMAINING.                  00013100
013200     EVALUATE TRUE                                                00013200
013300         WHEN BCHK-FN-VALIDATE-ADD                                00013300
013400             PERFORM 100-VALIDATE-ADD-FIELDS THRU 100-EXIT        00013400
013500         WHEN BCHK-FN-AUTHORIZE-EXP                               00013500
013600             PERFORM 200-AUTHORIZE-EXPENSE   THRU 200-EXIT        00013600
013700         WHEN OTHER                                               00013700
013800             SET BCHK-REJECTED TO TRUE                            00013800
013900             MOVE WS-MSG-BAD-FUNCTION TO BCHK-MESSAGE             00013900
014000     END-EVALUATE.                                                00014000
014100     GOBACK.                                                      00014100
014200*                                                                 00014200
014300*    B3 - BOAT-TYPE MUST BE SAILING OR POWER.                     00014300
014400*    B4 - YEAR-OF-MANUFACT 1900-2100, LENGTH-FEET 1-999,          00014400
014500*         PURCHASE-PRICE > 0.                                     00014500
014600 100-VALIDATE-ADD-FIELDS.                                         00014600
014700     IF NOT (LK-BOAT-TYPE-IS-SAILING OR LK-BOAT-TYPE-IS-POWER)    00014700
014800         SET BCHK-REJECTED TO TRUE                                00014800
014900         MOVE WS-MSG-VALIDATE-TYPE TO BCHK-MESSAGE                00014900
015000         GO TO 100-EXIT                                           00015000
015100     END-IF.                                                      00015100
015200     IF LK-BOAT-YEAR-OF-MANUFACT < 1900 OR                        00015200
015300        LK-BOAT-YEAR-OF-MANUFACT > 2100                           00015300
015400         SET BCHK-REJECTED TO TRUE                                00015400
015500         MOVE WS-MSG-VALIDATE-YEAR TO BCHK-MESSAGE                00015500
015600         GO TO 100-EXIT                                           00015600
015700     END-IF.                                                      00015700
015800     IF LK-BOAT-LENGTH-FEET < 1                                   00015800
015900         SET BCHK-REJECTED TO TRUE                                00015900
016000         MOVE WS-MSG-VALIDATE-LENGTH TO BCHK-MESSAGE              00016000
016100         GO TO 100-EXIT                                           00016100
016200     END-IF.                                                      00016200
016300     IF LK-BOAT-PURCHASE-PRICE NOT > ZERO                         00016300
016400         SET BCHK-REJECTED TO TRUE                                00016400
016500         MOVE WS-MSG-VALIDATE-PRICE TO BCHK-MESSAGE               00016500
016600     END-IF.                                                      00016600
016700 100-EXIT.                                                        00016700
016800     EXIT.                                                        00016800
016900*                                                                 00016900
017000*    B1 - EXPENSES-TO-DATE + AMOUNT MUST NOT EXCEED               00017000
017100*         PURCHASE-PRICE.                                         00017100
017200*    B2 - EXACT 2-DECIMAL COMPARE, NO ROUNDING (ADD ONLY).        00017200
017300 200-AUTHORIZE-EXPENSE.                                           00017300
017400     IF (LK-BOAT-EXPENSES-TO-DATE + BCHK-EXP-AMOUNT)              00017400
017500              > LK-BOAT-PURCHASE-PRICE                            00017500
017600         SET BCHK-REJECTED TO TRUE                                00017600
017700         MOVE WS-MSG-EXPENSE-DENIED TO BCHK-MESSAGE               00017700
017800         COMPUTE BCHK-REMAINING =                                 00017800
017900              LK-BOAT-PURCHASE-PRICE - LK-BOAT-EXPENSES-TO-DATE   00017900
018000     ELSE                                                         00018000
018100         ADD BCHK-EXP-AMOUNT TO LK-BOAT-EXPENSES-TO-DATE          00018100
018200         COMPUTE BCHK-REMAINING =                                 00018200
018300              LK-BOAT-PURCHASE-PRICE - LK-BOAT-EXPENSES-TO-DATE   00018300
018400     END-IF.                                                      00018400
018500 200-EXIT.                                                        00018500
018600     EXIT.                                                        00018600
